000100* LAST UPDATE ON 12 May 1994 AT 09:11:04 BY  TURETZKY VERSION 01
000200* LAST UPDATE ON  6 Aug 1998 AT 14:02:37 BY  R.HOWARD  VERSION 02
000300* LAST UPDATE ON  3 Feb 2004 AT 10:47:19 BY  M.OKAFOR  VERSION 03      ADSREQC
000400******************************************************************ADSREQC
000500*                                                                 *ADSREQC
000600*    ADSREQC  --  ADVERTISEMENT SELECTION REQUEST RECORD          *ADSREQC
000700*    ================================================            *ADSREQC
000800*    ONE OCCURRENCE PER SELECTION REQUEST ON ADSREQIN.            *ADSREQC
000900*    A REQUEST NAMES THE CUSTOMER TO SERVE AND THE MARKETPLACE    *ADSREQC
001000*    THE CUSTOMER IS BROWSING; ADSMATCH READS ONE OF THESE PER    *ADSREQC
001100*    PASS AND HANDS IT TO ADSELIGB FOR SELECTION.                 *ADSREQC
001200*                                                                 *ADSREQC
001300*    A BLANK MARKETPLACE MEANS "NO MARKETPLACE WAS SUPPLIED" --   *ADSREQC
001400*    ADSELIGB SHORT-CIRCUITS TO THE EMPTY RESULT FOR THESE AND    *ADSREQC
001500*    NEVER TOUCHES THE REFERENCE FILES.  SEE 0110-CHECK-MARKET-   *ADSREQC
001600*    PLACE IN ADSELIGB.                                           *ADSREQC
001700*                                                                 *ADSREQC
001800*    NOTE -- THIS RECORD IS PINNED AT 18 BYTES BY THE INTERFACE   *ADSREQC
001900*    AGREEMENT WITH THE UPSTREAM EXTRACT JOB.  NO FILLER RESERVE  *ADSREQC
002000*    IS CARRIED HERE FOR THAT REASON; SEE ADSOUTC FOR WHERE THE   *ADSREQC
002100*    SHOP'S USUAL RESERVE-BYTE PRACTICE IS FOLLOWED ON THIS PASS. *ADSREQC
002200*                                                                 *ADSREQC
002300*    MAINTENANCE                                                 *ADSREQC
002400*    -----------                                                 *ADSREQC
002500*    12 MAY 94  TLT  ORIGINAL LAYOUT FOR THE ADS-01 PILOT.        *ADSREQC
002600*    06 AUG 98  RHO  REQUEST CHG 4471 -- WIDENED MARKETPLACE-ID   *ADSREQC
002700*                    FROM X(6) TO X(10) TO MATCH THE NEW          *ADSREQC
002800*                    MARKETPLACE MASTER.  RECORD STAYS AT 18      *ADSREQC
002900*                    BYTES; CUSTOMER-ID SHORTENED TO MAKE ROOM    *ADSREQC
003000*                    WAS REJECTED, EXTRACT JOB CHANGED INSTEAD.   *ADSREQC
003100*    03 FEB 04  MJO  Y2K CLEANUP PASS -- NO DATE FIELDS ON THIS   *ADSREQC
003200*                    RECORD, VERIFIED NONE NEEDED ADDING.         *ADSREQC
003300******************************************************************ADSREQC
003400 01  ADS-REQUEST-RECORD.                                              ADSREQC
003500*--------------------------------------------------------------- ADSREQC
003600*    CUSTOMER-ID IS AN 8-BYTE ALPHANUMERIC TOKEN, E.G. A123B456. ADSREQC
003700*    THE FIRST BYTE HAS CARRIED A LETTER SINCE THE PLATFORM WAS  ADSREQC
003800*    CUT OVER IN '94; NO EDIT IS DONE ON IT HERE, ONLY CARRIED.  ADSREQC
003900*--------------------------------------------------------------- ADSREQC
004000     05  ADS-REQ-CUSTOMER-ID         PIC X(08).                       ADSREQC
004100     05  ADS-REQ-CUSTOMER-ID-R REDEFINES                              ADSREQC
004200         ADS-REQ-CUSTOMER-ID.                                         ADSREQC
004300         10  ADS-REQ-CUST-PREFIX     PIC X(01).                       ADSREQC
004400         10  ADS-REQ-CUST-SERIAL     PIC X(07).                       ADSREQC
004500*--------------------------------------------------------------- ADSREQC
004600*    MARKETPLACE-ID -- SPACES/LOW-VALUES MEANS "NOT SUPPLIED."   ADSREQC
004700*    WIDENED TO X(10) PER CHG 4471 (SEE MAINTENANCE ABOVE).      ADSREQC
004800*--------------------------------------------------------------- ADSREQC
004900     05  ADS-REQ-MARKETPLACE-ID      PIC X(10).                       ADSREQC
005000         88  ADS-REQ-MKT-NOT-GIVEN   VALUE SPACES LOW-VALUES.         ADSREQC
