000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ RENT
000200* LAST UPDATE ON 12 MAY 1994 AT 09:52:15 BY  TURNQUIST VERSION 01
000300* LAST UPDATE ON 19 SEP 1996 AT 16:27:03 BY  R.HOWARD  VERSION 02
000400* LAST UPDATE ON  6 AUG 1998 AT 14:38:52 BY  R.HOWARD  VERSION 03
000500* LAST UPDATE ON  3 FEB 2004 AT 11:21:07 BY  M.OKAFOR  VERSION 04      ADSMATCH
000600* LAST UPDATE ON 17 OCT 2011 AT 10:04:29 BY  M.OKAFOR  VERSION 05      ADSMATCH
000650* LAST UPDATE ON  4 MAR 2013 AT 15:31:47 BY  M.OKAFOR  VERSION 06      ADSMATCH
000700 ID DIVISION.                                                          ADSMATCH
000800 PROGRAM-ID. ADSMATCH.                                                 ADSMATCH
000900 AUTHOR. TURNQUIST--ADS01.                                             ADSMATCH
001000 INSTALLATION. MERIDIAN COMMERCE DATA CENTER.                          ADSMATCH
001100               This program is the batch driver for the               ADSMATCH
001200               advertisement selection pass (JOB ADS010, STEP         ADSMATCH
001300               STEP010).  It reads one selection request per          ADSMATCH
001400               record from ADSREQIN and, for each one, calls the      ADSMATCH
001500               nested subprogram ADSELIGB to pick an eligible         ADSMATCH
001600               advertisement for the requesting customer and         ADSMATCH
001700               marketplace.  One SELECTED-AD record is written to     ADSMATCH
001800               ADSSELOU for every request read, whether or not an     ADSMATCH
001900               advertisement was actually selected.                   ADSMATCH
002000                                                                       ADSMATCH
002100               ADSELIGB carries the eligibility and random-draw       ADSMATCH
002200               logic that used to live in the old on-line ad          ADSMATCH
002300               server; this batch re-run of it exists so the         ADSMATCH
002400               overnight reconciliation job can replay a day's        ADSMATCH
002500               requests against the reference files as they stood     ADSMATCH
002600               at end of day, for audit purposes.  See ADSELIGB's     ADSMATCH
002700               own remarks below for the selection rules.             ADSMATCH
002800                                                                       ADSMATCH
002900               Run totals (requests satisfied vs. requests            ADSMATCH
003000               returned empty) are DISPLAYed at end of run; this      ADSMATCH
003100               is a convenience count only, not an auditable          ADSMATCH
003200               report -- see 9000-PRINT-TOTALS.                       ADSMATCH
003300 DATE-WRITTEN. 12 MAY 94.                                              ADSMATCH
003400 DATE-COMPILED.                                                        ADSMATCH
003500 SECURITY. MERIDIAN COMMERCE -- INTERNAL USE ONLY.                     ADSMATCH
003600*----------------------------------------------------------------*    ADSMATCH
003700*                                                                *    ADSMATCH
003800*    MAINTENANCE                                                *    ADSMATCH
003900*    -----------                                                *    ADSMATCH
004000*    12 MAY 94  TLT  ORIGINAL PROGRAM FOR THE ADS-01 PILOT.      *    ADSMATCH
004100*                    LOGIC RUN AGAINST FLAT FILE COPIES OF THE   *    ADSMATCH
004200*                    ON-LINE AD SERVER'S CONTENT AND TARGETING   *    ADSMATCH
004300*                    TABLES.                                     *    ADSMATCH
004400*    19 SEP 96  RHO  CONTENT-ID/TARGETING-GROUP-ID WIDENED TO    *    ADSMATCH
004500*                    X(36) TO CARRY THE NEW GUID SCHEME -- SEE   *    ADSMATCH
004600*                    ADSADCC/ADSTGRC MAINTENANCE NOTES.          *    ADSMATCH
004700*    06 AUG 98  RHO  REQUEST CHG 4471 -- MARKETPLACE-ID WIDENED  *    ADSMATCH
004800*                    TO X(10).  SEE ADSREQC/ADSADCC/ADSOUTC.     *    ADSMATCH
004900*    03 FEB 04  MJO  Y2K CLEANUP PASS.  RUN-TIMESTAMP DISPLAY    *    ADSMATCH
005000*                    CONFIRMED CENTURY-SAFE (ACCEPT FROM DAY     *    ADSMATCH
005100*                    ALREADY RETURNED A 5-DIGIT JULIAN DATE ON   *    ADSMATCH
005200*                    THIS PLATFORM, NOTHING TO CHANGE).          *    ADSMATCH
005300*    17 OCT 11  MJO  REQUEST TKT#88213 -- ADDED THE EMPTY-COUNT  *    ADSMATCH
005400*                    TOTAL ALONGSIDE SELECTED-COUNT; AUDIT       *    ADSMATCH
005500*                    WANTED BOTH SIDES OF THE RECONCILIATION.    *    ADSMATCH
005550*    04 MAR 13  MJO  TKT#93007 -- 0300-SELECT-AND-WRITE WAS      *    ADSMATCH
005560*                    BLANKING "FILLER OF ADS-SELECTED-AD-RECORD" *    ADSMATCH
005570*                    BY NAME, WHICH DOES NOT COMPILE (FILLER HAS *    ADSMATCH
005580*                    NO PROCEDURE DIVISION NAME).  SEE ADSOUTC   *    ADSMATCH
005590*                    MAINTENANCE NOTES -- RESERVE BYTE RENAMED   *    ADSMATCH
005595*                    SEL-RESERVED-BYTE, MOVE CORRECTED TO SUIT.  *    ADSMATCH
005600*                                                                *    ADSMATCH
005700*----------------------------------------------------------------*    ADSMATCH
005800 TITLE 'ADSMATCH -- ADVERTISEMENT SELECTION BATCH DRIVER'.             ADSMATCH
005900 ENVIRONMENT DIVISION.                                                 ADSMATCH
006000 CONFIGURATION SECTION.                                                ADSMATCH
006100 SOURCE-COMPUTER. IBM-370.                                             ADSMATCH
006200 OBJECT-COMPUTER. IBM-370.                                             ADSMATCH
006300 SPECIAL-NAMES.                                                        ADSMATCH
006400     C01 IS TOP-OF-FORM.                                               ADSMATCH
006500     EJECT                                                             ADSMATCH
006600 INPUT-OUTPUT SECTION.                                                 ADSMATCH
006700 FILE-CONTROL.                                                         ADSMATCH
006800     SELECT REQUEST-FILE ASSIGN TO ADSREQIN.                           ADSMATCH
006900     SELECT SELECTED-AD-FILE ASSIGN TO ADSSELOU.                       ADSMATCH
007000     SKIP2                                                             ADSMATCH
007100 DATA DIVISION.                                                        ADSMATCH
007200 FILE SECTION.                                                         ADSMATCH
007300 FD  REQUEST-FILE                                                      ADSMATCH
007400     BLOCK CONTAINS 0 RECORDS                                          ADSMATCH
007500     LABEL RECORDS STANDARD                                            ADSMATCH
007600     RECORDING MODE IS F.                                              ADSMATCH
007700     COPY ADSREQC.                                                     ADSMATCH
007800*                                                                      ADSMATCH
007900 FD  SELECTED-AD-FILE                                                  ADSMATCH
008000     BLOCK CONTAINS 0 RECORDS                                          ADSMATCH
008100     LABEL RECORDS STANDARD                                            ADSMATCH
008200     RECORDING MODE IS F.                                              ADSMATCH
008300     COPY ADSOUTC.                                                     ADSMATCH
008400     EJECT                                                             ADSMATCH
008500 WORKING-STORAGE SECTION.                                              ADSMATCH
008600*----------------------------------------------------------------*    ADSMATCH
008700*    PROGRAM IDENTIFICATION AND SWITCHES                         *    ADSMATCH
008800*----------------------------------------------------------------*    ADSMATCH
008900 77  PGMNAME                 PIC X(08) VALUE 'ADSMATCH'.               ADSMATCH
009000 77  ABND-PGM                PIC X(08) VALUE 'CEE3ABD'.                ADSMATCH
009100 77  ABEND-CODE              PIC 9(4) BINARY VALUE 12.                 ADSMATCH
009200*----------- END-OF-FILE SWITCHES ---------------------------------*  ADSMATCH
009300 77  WS-EOF-REQUEST-FLAG     PIC X VALUE 'N'.                          ADSMATCH
009400     88  WS-EOF-REQUEST      VALUE 'Y'.                                ADSMATCH
009500     88  WS-NOT-EOF-REQUEST  VALUE 'N'.                                ADSMATCH
009600*----------- RUN CONTROL TOTALS (TKT#88213, 17 OCT 11) ------------*  !@02A
009700 77  WS-SELECTED-COUNT       PIC 9(8) BINARY VALUE ZERO.               ADSMATCH
009800 77  WS-EMPTY-COUNT          PIC 9(8) BINARY VALUE ZERO.               ADSMATCH
009900 77  WS-SELECTED-DISP        PIC ZZZ,ZZZ,ZZ9.                          ADSMATCH
010000 77  WS-EMPTY-DISP           PIC ZZZ,ZZZ,ZZ9.                          ADSMATCH
010100*----------- RUN TIMESTAMP, WITH ALTERNATE NUMERIC VIEW -----------*  ADSMATCH
010200 01  WS-RUN-TIMESTAMP.                                                 ADSMATCH
010300     05  WS-RUN-DAY          PIC 9(5).                                 ADSMATCH
010400     05  WS-RUN-TIME         PIC X(6).                                 ADSMATCH
010500     05  FILLER              PIC X(01) VALUE SPACE.                    ADSMATCH
010600 01  WS-RUN-TIMESTAMP-N REDEFINES WS-RUN-TIMESTAMP.                    ADSMATCH
010700     05  WS-RUN-DAY-N        PIC 9(5).                                 ADSMATCH
010800     05  WS-RUN-TIME-N       PIC 9(6).                                 ADSMATCH
010900     05  FILLER              PIC X(01).                                ADSMATCH
011000*/ CALL PARAMETER BLOCK FOR THE NESTED SELECTION LOGIC PROGRAM.        ADSMATCH
011100     COPY ADSPARM.                                                     ADSMATCH
011200     EJECT                                                             ADSMATCH
011300 PROCEDURE DIVISION.                                                   ADSMATCH
011400 TITLE 'ADSMATCH -- INITIALIZATION AND MAIN LINE'.                     ADSMATCH
011500 0010-MAINLINE.                                                        ADSMATCH
011600     PERFORM 0100-INITIALIZE-RUN THRU 0100-EXIT.                       ADSMATCH
011700     PERFORM 0200-PROCESS-ONE-REQUEST THRU 0200-EXIT                   ADSMATCH
011800         UNTIL WS-EOF-REQUEST.                                         ADSMATCH
011900     PERFORM 9000-PRINT-TOTALS THRU 9000-EXIT.                         ADSMATCH
012000     PERFORM 9900-TERMINATE-RUN THRU 9900-EXIT.                        ADSMATCH
012100     GOBACK.                                                           ADSMATCH
012200     SKIP1                                                             ADSMATCH
012300 0100-INITIALIZE-RUN.                                                  ADSMATCH
012400     OPEN INPUT  REQUEST-FILE.                                         ADSMATCH
012500     OPEN OUTPUT SELECTED-AD-FILE.                                     ADSMATCH
012600     MOVE ZERO TO WS-SELECTED-COUNT.                                   ADSMATCH
012700     MOVE ZERO TO WS-EMPTY-COUNT.                                      ADSMATCH
012800     SET WS-NOT-EOF-REQUEST TO TRUE.                                   ADSMATCH
012900 0100-EXIT.                                                            ADSMATCH
013000     EXIT.                                                             ADSMATCH
013100     SKIP1                                                             ADSMATCH
013200 TITLE 'ADSMATCH -- READ AND DISPATCH ONE REQUEST'.                    ADSMATCH
013300 0200-PROCESS-ONE-REQUEST.                                             ADSMATCH
013400     READ REQUEST-FILE INTO ADS-REQUEST-RECORD                         ADSMATCH
013500         AT END                                                        ADSMATCH
013600             SET WS-EOF-REQUEST TO TRUE                                ADSMATCH
013700         NOT AT END                                                    ADSMATCH
013800             PERFORM 0300-SELECT-AND-WRITE THRU 0300-EXIT              ADSMATCH
013900     END-READ.                                                         ADSMATCH
014000 0200-EXIT.                                                            ADSMATCH
014100     EXIT.                                                             ADSMATCH
014200     SKIP1                                                             ADSMATCH
014300 0300-SELECT-AND-WRITE.                                                ADSMATCH
014400*    BUILD THE INPUT HALF OF THE PARAMETER BLOCK FROM THE REQUEST      ADSMATCH
014500*    JUST READ, THEN HAND OFF TO ADSELIGB FOR THE ACTUAL SELECTION.    ADSMATCH
014600     MOVE ADS-REQ-CUSTOMER-ID    TO ADS-PARM-CUSTOMER-ID.              ADSMATCH
014700     MOVE ADS-REQ-MARKETPLACE-ID TO ADS-PARM-MARKETPLACE-ID.           ADSMATCH
014800     CALL 'ADSELIGB' USING ADS-SEL-PARMS.                              ADSMATCH
014900*    THE OUTPUT HALF OF THE BLOCK IS LAID OUT TO MATCH ADSOUTC         ADSMATCH
015000*    FIELD FOR FIELD (SEE ADSPARM), SO IT IS A STRAIGHT MOVE.          ADSMATCH
015100     MOVE ADS-PARM-CUSTOMER-ID     TO SEL-CUSTOMER-ID.                 ADSMATCH
015200     MOVE ADS-PARM-MARKETPLACE-ID  TO SEL-MARKETPLACE-ID.              ADSMATCH
015300     MOVE ADS-PARM-CONTENT-ID      TO SEL-CONTENT-ID.                  ADSMATCH
015400     MOVE ADS-PARM-RENDER-CONTENT  TO SEL-RENDERING-CONTENT.           ADSMATCH
015500     MOVE ADS-PARM-SELECTED-FLAG   TO SEL-SELECTED-FLAG.               ADSMATCH
015600     MOVE SPACE TO SEL-RESERVED-BYTE.                                  ADSMATCH
015700     WRITE ADS-SELECTED-AD-RECORD.                                     ADSMATCH
015800     IF ADS-PARM-SELECTED                                              ADSMATCH
015900         ADD 1 TO WS-SELECTED-COUNT                                    ADSMATCH
016000     ELSE                                                              ADSMATCH
016100         ADD 1 TO WS-EMPTY-COUNT                                       ADSMATCH
016200     END-IF.                                                           ADSMATCH
016300 0300-EXIT.                                                            ADSMATCH
016400     EXIT.                                                             ADSMATCH
016500     SKIP1                                                             ADSMATCH
016600 TITLE 'ADSMATCH -- RUN TOTALS AND TERMINATION'.                       ADSMATCH
016700 9000-PRINT-TOTALS.                                                    ADSMATCH
016800*    CONVENIENCE COUNT ONLY -- SEE REMARKS IN THE HEADER ABOVE.        ADSMATCH
016900     ACCEPT WS-RUN-DAY FROM DAY.                                       ADSMATCH
017000     ACCEPT WS-RUN-TIME FROM TIME.                                     ADSMATCH
017100     MOVE WS-SELECTED-COUNT TO WS-SELECTED-DISP.                       ADSMATCH
017200     MOVE WS-EMPTY-COUNT    TO WS-EMPTY-DISP.                          ADSMATCH
017300     DISPLAY PGMNAME ' RUN DATE ' WS-RUN-DAY ' -- REQUESTS WITH AN'.   ADSMATCH
017400     DISPLAY PGMNAME ' AD SELECTED......: ' WS-SELECTED-DISP.          ADSMATCH
017500     DISPLAY PGMNAME ' REQUESTS EMPTY...: ' WS-EMPTY-DISP.             ADSMATCH
017600 9000-EXIT.                                                            ADSMATCH
017700     EXIT.                                                             ADSMATCH
017800     SKIP1                                                             ADSMATCH
017900 9900-TERMINATE-RUN.                                                   ADSMATCH
018000     CLOSE REQUEST-FILE.                                               ADSMATCH
018100     CLOSE SELECTED-AD-FILE.                                           ADSMATCH
018200 9900-EXIT.                                                            ADSMATCH
018300     EXIT.                                                             ADSMATCH
018400     EJECT                                                             ADSMATCH
018500*----------------------------------------------------------------*    ADSMATCH
018600*                                                                *    ADSMATCH
018700*    NESTED PROGRAM ADSELIGB FOLLOWS.  IT CARRIES ALL OF THE     *    ADSMATCH
018800*    ELIGIBILITY AND RANDOM-DRAW LOGIC AND IS THE ONLY THING     *    ADSMATCH
018900*    ADSMATCH ITSELF CALLS.  KEPT AS A CONTAINED PROGRAM IN      *    ADSMATCH
019000*    THIS SAME SOURCE MEMBER (RATHER THAN A SEPARATELY BOUND     *    ADSMATCH
019100*    LOAD MODULE) SO THE TWO STAY IN STEP -- SEE ADSELIGB'S      *    ADSMATCH
019200*    OWN MAINTENANCE NOTES BELOW.                                *    ADSMATCH
019300*                                                                *    ADSMATCH
019400*----------------------------------------------------------------*    ADSMATCH
019500 ID DIVISION.                                                          ADSELIGB
019600* LAST UPDATE ON 12 MAY 1994 AT 10:07:41 BY  TURNQUIST VERSION 01      ADSELIGB
019700* LAST UPDATE ON 19 SEP 1996 AT 16:41:18 BY  R.HOWARD  VERSION 02      ADSELIGB
019800* LAST UPDATE ON  6 AUG 1998 AT 14:47:26 BY  R.HOWARD  VERSION 03      ADSELIGB
019900* LAST UPDATE ON 14 JUN 2001 AT 09:18:03 BY  M.OKAFOR  VERSION 04      ADSELIGB
020000* LAST UPDATE ON  3 FEB 2004 AT 11:33:52 BY  M.OKAFOR  VERSION 05      ADSELIGB
020100* LAST UPDATE ON 17 OCT 2011 AT 10:11:47 BY  M.OKAFOR  VERSION 06      ADSELIGB
020150* LAST UPDATE ON  4 MAR 2013 AT 15:26:09 BY  M.OKAFOR  VERSION 07      ADSELIGB
020200 PROGRAM-ID. ADSELIGB COMMON.                                          ADSELIGB
020300 AUTHOR. TURNQUIST--ADS01.                                             ADSELIGB
020400 INSTALLATION. MERIDIAN COMMERCE DATA CENTER.                          ADSELIGB
020500               ELIGIBILITY AND RANDOM-DRAW LOGIC FOR ONE               ADSELIGB
020600               SELECTION REQUEST.  CALLED ONCE PER REQUEST BY          ADSELIGB
020700               ADSMATCH; RETURNS WITH ADS-PARM-OUTPUT (SEE             ADSELIGB
020800               ADSPARM) EITHER HOLDING A CHOSEN ADVERTISEMENT OR       ADSELIGB
020900               MARKED EMPTY.                                          ADSELIGB
021000                                                                       ADSELIGB
021100               THE SELECTION IS DONE IN THREE PASSES --                ADSELIGB
021200                 1) IF THE REQUEST DID NOT NAME A MARKETPLACE,         ADSELIGB
021300                    RETURN EMPTY WITHOUT OPENING ANY REFERENCE         ADSELIGB
021400                    FILE (0110-CHECK-MARKETPLACE).                     ADSELIGB
021500                 2) SCAN ADSADCNT FOR EVERY PIECE OF CONTENT           ADSELIGB
021600                    OFFERED IN THE REQUEST'S MARKETPLACE               ADSELIGB
021700                    (0200-LOAD-CANDIDATES).  IF NONE, RETURN           ADSELIGB
021800                    EMPTY.                                             ADSELIGB
021900                 3) FOR EACH CANDIDATE, SCAN ADSTGRIN FOR ITS          ADSELIGB
022000                    TARGETING GROUPS; A CANDIDATE IS ELIGIBLE IF       ADSELIGB
022100                    ANY ONE OF ITS GROUPS EVALUATES TRUE, WHERE A      ADSELIGB
022200                    GROUP WITH NO PREDICATES IS ALWAYS TRUE AND A      ADSELIGB
022300                    GROUP WITH PREDICATES IS TRUE ONLY IF EVERY        ADSELIGB
022400                    PREDICATE ON IT CAME BACK 'T' FROM THE             ADSELIGB
022500                    UPSTREAM EXTRACT (0300-EVALUATE-CANDIDATES         ADSELIGB
022600                    THROUGH 0340-CHECK-PREDICATE).  IF NO CANDIDATE    ADSELIGB
022700                    IS ELIGIBLE, RETURN EMPTY.                        ADSELIGB
022800                                                                       ADSELIGB
022900               OTHERWISE ONE OF THE ELIGIBLE CANDIDATES IS PICKED      ADSELIGB
023000               AT RANDOM (0400-SELECT-RANDOM).  CLICK-THROUGH-RATE     ADSELIGB
023100               IS NOT WEIGHED IN THE DRAW -- SEE ADSTGRC.              ADSELIGB
023200 DATE-WRITTEN. 12 MAY 94.                                              ADSELIGB
023300 DATE-COMPILED.                                                        ADSELIGB
023400 SECURITY. MERIDIAN COMMERCE -- INTERNAL USE ONLY.                     ADSELIGB
023500*----------------------------------------------------------------*    ADSELIGB
023600*                                                                *    ADSELIGB
023700*    MAINTENANCE                                                *    ADSELIGB
023800*    -----------                                                *    ADSELIGB
023900*    12 MAY 94  TLT  ORIGINAL PROGRAM FOR THE ADS-01 PILOT.      *    ADSELIGB
024000*    19 SEP 96  RHO  CONTENT-ID/TARGETING-GROUP-ID WIDENED TO    *    ADSELIGB
024100*                    X(36); PREDICATE LIST CHANGED TO OCCURS     *    ADSELIGB
024200*                    DEPENDING ON -- SEE ADSTGRC.                *    ADSELIGB
024300*    06 AUG 98  RHO  REQUEST CHG 4471 -- MARKETPLACE-ID WIDENED  *    ADSELIGB
024400*                    TO X(10).                                   *    ADSELIGB
024500*    14 JUN 01  MJO  DROPPED THE OLD "FIRST GROUP WINS" RULE --  *    ADSELIGB
024600*                    A CONTENT ITEM IS NOW ELIGIBLE IF *ANY* OF  *    ADSELIGB
024700*                    ITS TARGETING GROUPS EVALUATES TRUE, NOT    *    ADSELIGB
024800*                    JUST ITS FIRST ONE.  REQUESTED BY TARGETING *    ADSELIGB
024900*                    RULES TEAM (TKT#61047).                     *    ADSELIGB
025000*    03 FEB 04  MJO  Y2K CLEANUP PASS.  NO DATE FIELDS IN THIS   *    ADSELIGB
025100*                    PROGRAM, VERIFIED NONE NEEDED ADDING.       *    ADSELIGB
025200*    17 OCT 11  MJO  REQUEST TKT#88213 -- NO LOGIC CHANGE, ONLY  *    ADSELIGB
025300*                    RECOMPILED UNDER THE NEW ADSMATCH TOTALS    *    ADSELIGB
025400*                    PASS.                                       *    ADSELIGB
025410*    04 MAR 13  MJO  TKT#93007 -- AUDIT FOUND ADS-SEL-PARMS      *    ADSELIGB
025420*                    CODED IN WORKING-STORAGE INSTEAD OF THE     *    ADSELIGB
025430*                    LINKAGE SECTION; MOVED IT SO THIS PROGRAM   *    ADSELIGB
025440*                    SETS THE CALLER'S OWN STORAGE ON RETURN     *    ADSELIGB
025450*                    INSTEAD OF A PRIVATE COPY.  ALSO DROPPED    *    ADSELIGB
025460*                    THE UNUSED UPSI-0 DIAGNOSTIC SWITCH -- IT   *    ADSELIGB
025470*                    WAS NEVER WIRED TO ANY LOGIC IN THIS PGM.   *    ADSELIGB
025480*                    RAISED THE CANDIDATE/ELIGIBLE TABLE OCCURS  *    ADSELIGB
025490*                    BOUND FROM 200 TO 9999 -- THE OLD 200-ROW   *    ADSELIGB
025495*                    CAP SILENTLY DROPPED CANDIDATES FOR ANY     *    ADSELIGB
025498*                    MARKETPLACE WITH MORE ADS THAN THAT; THE    *    ADSELIGB
025499*                    COUNTERS (PIC 9(4) BINARY) HELD ROOM ALL    *    ADSELIGB
025500*                    ALONG.                                     *    ADSELIGB
025600*----------------------------------------------------------------*    ADSELIGB
025700 TITLE 'ADSELIGB -- ADVERTISEMENT ELIGIBILITY AND RANDOM DRAW'.        ADSELIGB
025800 ENVIRONMENT DIVISION.                                                 ADSELIGB
025900 CONFIGURATION SECTION.                                                ADSELIGB
026000 SOURCE-COMPUTER. IBM-370.                                             ADSELIGB
026100 OBJECT-COMPUTER. IBM-370.                                             ADSELIGB
026200 SPECIAL-NAMES.                                                        ADSELIGB
026300     C01 IS TOP-OF-FORM.                                               ADSELIGB
026600     EJECT                                                             ADSELIGB
026700 INPUT-OUTPUT SECTION.                                                 ADSELIGB
026800 FILE-CONTROL.                                                         ADSELIGB
026900     SELECT AD-CONTENT-FILE ASSIGN TO ADSADCNT.                        ADSELIGB
027000     SELECT TARGETING-GROUP-FILE ASSIGN TO ADSTGRIN.                   ADSELIGB
027100     SKIP2                                                             ADSELIGB
027200 DATA DIVISION.                                                        ADSELIGB
027300 FILE SECTION.                                                         ADSELIGB
027400 FD  AD-CONTENT-FILE                                                   ADSELIGB
027500     BLOCK CONTAINS 0 RECORDS                                          ADSELIGB
027600     LABEL RECORDS STANDARD                                            ADSELIGB
027700     RECORDING MODE IS F.                                              ADSELIGB
027800     COPY ADSADCC.                                                     ADSELIGB
027900*                                                                      ADSELIGB
028000 FD  TARGETING-GROUP-FILE                                              ADSELIGB
028100     BLOCK CONTAINS 0 RECORDS                                          ADSELIGB
028200     LABEL RECORDS STANDARD                                            ADSELIGB
028300     RECORD VARYING FROM 80 TO 179 CHARACTERS                          ADSELIGB
028400         DEPENDING ON WS-TG-RECORD-LEN                                 ADSELIGB
028500     RECORDING MODE IS V.                                              ADSELIGB
028600     COPY ADSTGRC.                                                     ADSELIGB
028700     EJECT                                                             ADSELIGB
028800 WORKING-STORAGE SECTION.                                              ADSELIGB
029000*----------- RECORD-LENGTH ITEM FOR THE FD ABOVE -------------------* ADSELIGB
029100 77  WS-TG-RECORD-LEN        PIC 9(4) BINARY VALUE ZERO.               ADSELIGB
029200*----------- END-OF-FILE SWITCHES ---------------------------------*  ADSELIGB
029300 77  WS-EOF-ADCONTENT-FLAG   PIC X VALUE 'N'.                          ADSELIGB
029400     88  WS-EOF-ADCONTENT    VALUE 'Y'.                                ADSELIGB
029500     88  WS-NOT-EOF-ADCONTENT VALUE 'N'.                               ADSELIGB
029600 77  WS-EOF-TARGETGRP-FLAG   PIC X VALUE 'N'.                          ADSELIGB
029700     88  WS-EOF-TARGETGRP    VALUE 'Y'.                                ADSELIGB
029800     88  WS-NOT-EOF-TARGETGRP VALUE 'N'.                               ADSELIGB
029900*----------- MARKETPLACE-GIVEN SWITCH (BUSINESS RULE 1) -----------*  ADSELIGB
030000 77  WS-MARKETPLACE-SW       PIC X VALUE 'N'.                          ADSELIGB
030100     88  WS-MARKETPLACE-IS-GIVEN  VALUE 'Y'.                           ADSELIGB
030200     88  WS-MARKETPLACE-NOT-GIVEN VALUE 'N'.                           ADSELIGB
030300*----------- ONE TARGETING GROUP'S RESULT (BUSINESS RULE 4) ------*   ADSELIGB
030400 77  WS-GROUP-RESULT-SW      PIC X VALUE 'N'.                          ADSELIGB
030500     88  WS-GROUP-RESULT-TRUE  VALUE 'Y'.                              ADSELIGB
030600     88  WS-GROUP-RESULT-FALSE VALUE 'N'.                              ADSELIGB
030700*----------- CANDIDATE TABLE (BUSINESS RULE 2) -- ONE ENTRY PER    -* ADSELIGB
030800*----------- AD-CONTENT RECORD MATCHING THE REQUEST'S MARKETPLACE -* ADSELIGB
030850*----------- BOUND RAISED TO 9999 (TKT#93007, 4 MAR 13) TO MATCH  -* ADSELIGB
030860*----------- WHAT WS-CANDIDATE-COUNT/WS-MAX-CANDIDATES CAN ACTUALLY* ADSELIGB
030870*----------- HOLD AS PIC 9(4) BINARY -- SEE DESIGN NOTES ON FILE. -* ADSELIGB
030900 01  WS-CANDIDATE-TABLE.                                               ADSELIGB
031000     05  WS-CANDIDATE-COUNT      PIC 9(4) BINARY VALUE ZERO.           ADSELIGB
031100     05  FILLER                  PIC X(04) VALUE SPACES.               ADSELIGB
031200     05  WS-CANDIDATE-ENTRY OCCURS 1 TO 9999 TIMES                     ADSELIGB
031300                             DEPENDING ON WS-CANDIDATE-COUNT           ADSELIGB
031400                             INDEXED BY WS-CAND-INDEX.                 ADSELIGB
031500         10  WS-CAND-CONTENT-ID      PIC X(36).                        ADSELIGB
031600         10  WS-CAND-RENDER-CONTENT  PIC X(200).                       ADSELIGB
031700         10  WS-CAND-ELIGIBLE-SW     PIC X(01).                        ADSELIGB
031800             88  WS-CAND-IS-ELIGIBLE  VALUE 'Y'.                       ADSELIGB
031900             88  WS-CAND-NOT-ELIGIBLE VALUE 'N'.                       ADSELIGB
032000         10  FILLER                  PIC X(01).                        ADSELIGB
032100 77  WS-MAX-CANDIDATES       PIC 9(4) BINARY VALUE 9999.               ADSELIGB
032200*----------- ELIGIBLE-CANDIDATE INDEX TABLE (BUSINESS RULE 3) ------* ADSELIGB
032300 01  WS-ELIGIBLE-TABLE.                                                ADSELIGB
032400     05  WS-ELIGIBLE-COUNT       PIC 9(4) BINARY VALUE ZERO.           ADSELIGB
032500     05  FILLER                  PIC X(04) VALUE SPACES.               ADSELIGB
032600     05  WS-ELIGIBLE-ENTRY OCCURS 1 TO 9999 TIMES                      ADSELIGB
032700                             DEPENDING ON WS-ELIGIBLE-COUNT            ADSELIGB
032800                             INDEXED BY WS-ELIG-INDEX.                 ADSELIGB
032900         10  WS-ELIGIBLE-CAND-IX     PIC 9(4) BINARY.                  ADSELIGB
033000         10  FILLER                  PIC X(02).                       ADSELIGB
034000*----------- RANDOM DRAW WORK AREA (BUSINESS RULE 5) --------------*  ADSELIGB
034100*    NO INTRINSIC RANDOM-NUMBER FUNCTION IS AVAILABLE ON THIS      *  ADSELIGB
034200*    COMPILER, SO THE DRAW IS A HOME-GROWN MULTIPLICATIVE          *  ADSELIGB
034300*    CONGRUENTIAL STEP SEEDED OFF THE TIME OF DAY.  GOOD ENOUGH    *  ADSELIGB
034400*    FOR SPREADING SELECTIONS ACROSS A RUN; NOT A CRYPTOGRAPHIC    *  ADSELIGB
034500*    RANDOM NUMBER AND NEVER PRESENTED AS ONE.                     *  ADSELIGB
034600 77  WS-CLOCK-READING        PIC 9(8) VALUE ZERO.                      ADSELIGB
034700 77  WS-RANDOM-SEED          PIC 9(8) BINARY VALUE ZERO.               ADSELIGB
034800 77  WS-RANDOM-WORK          PIC 9(8) BINARY VALUE ZERO.               ADSELIGB
034900 77  WS-RANDOM-QUOTIENT      PIC 9(8) BINARY VALUE ZERO.               ADSELIGB
035000 77  WS-RANDOM-MULTIPLIER    PIC 9(8) BINARY VALUE 31.                 ADSELIGB
035100 77  WS-RANDOM-INCREMENT     PIC 9(8) BINARY VALUE 7919.               ADSELIGB
035200 77  WS-RANDOM-MODULUS       PIC 9(8) BINARY VALUE 999983.             ADSELIGB
035300 77  WS-RANDOM-INDEX         PIC 9(4) BINARY VALUE ZERO.               ADSELIGB
035350     EJECT                                                             ADSELIGB
035400 LINKAGE SECTION.                                                      ADSELIGB
035410*--------------------------------------------------------------------*ADSELIGB
035420*    CALL PARAMETER BLOCK -- SAME LAYOUT ADSMATCH PASSES ON THE       *ADSELIGB
035430*    CALL 'ADSELIGB' USING STATEMENT.  MUST LIVE IN THE LINKAGE       *ADSELIGB
035440*    SECTION, NOT WORKING-STORAGE, SO THIS PROGRAM SETS THE           *ADSELIGB
035450*    CALLER'S OWN STORAGE RATHER THAN A PRIVATE COPY OF IT.           *ADSELIGB
035460*    04 MAR 13  MJO  TKT#93007 -- MOVED HERE FROM WORKING-STORAGE.    *ADSELIGB
035470*    THE ORIGINAL 12 MAY 94 CODING CARRIED THIS BLOCK IN WORKING-     *ADSELIGB
035480*    STORAGE BY MISTAKE, SO EVERY SELECTED-AD RESULT WAS BUILT IN     *ADSELIGB
035490*    ADSELIGB'S OWN COPY AND NEVER SEEN BY ADSMATCH.  SEE MAINT.      *ADSELIGB
035495*    NOTES ABOVE FOR THE FULL WRITE-UP.                               *ADSELIGB
035500     COPY ADSPARM.                                                     ADSELIGB
035600     EJECT                                                             ADSELIGB
035700 PROCEDURE DIVISION USING ADS-SEL-PARMS.                               ADSELIGB
035800 TITLE 'ADSELIGB -- MAIN LINE'.                                        ADSELIGB
035900 0010-SELECT-ADVERTISEMENT.                                            ADSELIGB
036000     PERFORM 0100-INIT-RESULT THRU 0100-EXIT.                          ADSELIGB
036100     PERFORM 0110-CHECK-MARKETPLACE THRU 0110-EXIT.                    ADSELIGB
036200     IF WS-MARKETPLACE-NOT-GIVEN                                       ADSELIGB
036300         GOBACK                                                        ADSELIGB
036400     END-IF.                                                           ADSELIGB
036500     PERFORM 0200-LOAD-CANDIDATES THRU 0200-EXIT.                      ADSELIGB
036600     IF WS-CANDIDATE-COUNT = ZERO                                      ADSELIGB
036700         GOBACK                                                        ADSELIGB
036800     END-IF.                                                           ADSELIGB
036900     PERFORM 0300-EVALUATE-CANDIDATES THRU 0300-EXIT.                  ADSELIGB
037000     IF WS-ELIGIBLE-COUNT = ZERO                                       ADSELIGB
037100         GOBACK                                                        ADSELIGB
037200     END-IF.                                                           ADSELIGB
037300     PERFORM 0400-SELECT-RANDOM THRU 0400-EXIT.                        ADSELIGB
037400     GOBACK.                                                           ADSELIGB
037500     SKIP1                                                             ADSELIGB
037600 TITLE 'ADSELIGB -- INITIALIZE THE RESULT (BUSINESS RULE 1)'.          ADSELIGB
037700 0100-INIT-RESULT.                                                     ADSELIGB
037800     MOVE SPACES TO ADS-PARM-CONTENT-ID.                               ADSELIGB
037900     MOVE SPACES TO ADS-PARM-RENDER-CONTENT.                           ADSELIGB
038000     SET ADS-PARM-EMPTY TO TRUE.                                       ADSELIGB
038100 0100-EXIT.                                                            ADSELIGB
038200     EXIT.                                                             ADSELIGB
038300     SKIP1                                                             ADSELIGB
038400 0110-CHECK-MARKETPLACE.                                               ADSELIGB
038500*    A BLANK OR LOW-VALUE MARKETPLACE-ID ON THE REQUEST IS AN         ADSELIGB
038600*    IMMEDIATE EMPTY RESULT -- NO REFERENCE FILE IS EVEN OPENED.      ADSELIGB
038700     SET WS-MARKETPLACE-NOT-GIVEN TO TRUE.                             ADSELIGB
038800     IF ADS-PARM-MARKETPLACE-ID NOT = SPACES                           ADSELIGB
038900         AND ADS-PARM-MARKETPLACE-ID NOT = LOW-VALUES                  ADSELIGB
039000         SET WS-MARKETPLACE-IS-GIVEN TO TRUE                           ADSELIGB
039100     END-IF.                                                           ADSELIGB
039200 0110-EXIT.                                                            ADSELIGB
039300     EXIT.                                                             ADSELIGB
039400     SKIP1                                                             ADSELIGB
039500 TITLE 'ADSELIGB -- LOAD CANDIDATES FOR THE REQUEST MARKETPLACE'.      ADSELIGB
039600 0200-LOAD-CANDIDATES.                                                 ADSELIGB
039700     MOVE ZERO TO WS-CANDIDATE-COUNT.                                  ADSELIGB
039800     OPEN INPUT AD-CONTENT-FILE.                                       ADSELIGB
039900     SET WS-NOT-EOF-ADCONTENT TO TRUE.                                 ADSELIGB
040000     PERFORM 0210-READ-AD-CONTENT THRU 0210-EXIT                       ADSELIGB
040100         UNTIL WS-EOF-ADCONTENT                                        ADSELIGB
040200         OR WS-CANDIDATE-COUNT = WS-MAX-CANDIDATES.                    ADSELIGB
040300     CLOSE AD-CONTENT-FILE.                                            ADSELIGB
040400 0200-EXIT.                                                            ADSELIGB
040500     EXIT.                                                             ADSELIGB
040600     SKIP1                                                             ADSELIGB
040700 0210-READ-AD-CONTENT.                                                 ADSELIGB
040800     READ AD-CONTENT-FILE INTO ADS-AD-CONTENT-RECORD                   ADSELIGB
040900         AT END                                                        ADSELIGB
041000             SET WS-EOF-ADCONTENT TO TRUE                              ADSELIGB
041100         NOT AT END                                                    ADSELIGB
041200             IF ADC-MARKETPLACE-ID = ADS-PARM-MARKETPLACE-ID           ADSELIGB
041300                 ADD 1 TO WS-CANDIDATE-COUNT                           ADSELIGB
041400                 SET WS-CAND-INDEX TO WS-CANDIDATE-COUNT                ADSELIGB
041500                 MOVE ADC-CONTENT-ID                                   ADSELIGB
041600                     TO WS-CAND-CONTENT-ID (WS-CAND-INDEX)             ADSELIGB
041700                 MOVE ADC-RENDERING-CONTENT                            ADSELIGB
041800                     TO WS-CAND-RENDER-CONTENT (WS-CAND-INDEX)         ADSELIGB
041900                 SET WS-CAND-NOT-ELIGIBLE (WS-CAND-INDEX) TO TRUE      ADSELIGB
042000             END-IF                                                    ADSELIGB
042100     END-READ.                                                         ADSELIGB
042200 0210-EXIT.                                                            ADSELIGB
042300     EXIT.                                                             ADSELIGB
042400     SKIP1                                                             ADSELIGB
042500 TITLE 'ADSELIGB -- EVALUATE EACH CANDIDATE (BUSINESS RULES 3-4)'.     ADSELIGB
042600 0300-EVALUATE-CANDIDATES.                                             ADSELIGB
042700     MOVE ZERO TO WS-ELIGIBLE-COUNT.                                   ADSELIGB
042800     PERFORM 0310-EVALUATE-ONE-CANDIDATE THRU 0310-EXIT                ADSELIGB
042900         VARYING WS-CAND-INDEX FROM 1 BY 1                            ADSELIGB
043000         UNTIL WS-CAND-INDEX > WS-CANDIDATE-COUNT.                    ADSELIGB
043100 0300-EXIT.                                                            ADSELIGB
043200     EXIT.                                                             ADSELIGB
043300     SKIP1                                                             ADSELIGB
043400 0310-EVALUATE-ONE-CANDIDATE.                                          ADSELIGB
043500*    A CANDIDATE IS ELIGIBLE IF ANY ONE OF ITS TARGETING GROUPS        ADSELIGB
043600*    ON ADSTGRIN EVALUATES TRUE (TKT#61047, 14 JUN 01).                ADSELIGB
043700     SET WS-CAND-NOT-ELIGIBLE (WS-CAND-INDEX) TO TRUE.                 ADSELIGB
043800     OPEN INPUT TARGETING-GROUP-FILE.                                  ADSELIGB
043900     SET WS-NOT-EOF-TARGETGRP TO TRUE.                                 ADSELIGB
044000     PERFORM 0320-READ-TARGET-GROUP THRU 0320-EXIT                     ADSELIGB
044100         UNTIL WS-EOF-TARGETGRP                                        ADSELIGB
044200         OR WS-CAND-IS-ELIGIBLE (WS-CAND-INDEX).                       ADSELIGB
044300     CLOSE TARGETING-GROUP-FILE.                                       ADSELIGB
044400     IF WS-CAND-IS-ELIGIBLE (WS-CAND-INDEX)                            ADSELIGB
044500         ADD 1 TO WS-ELIGIBLE-COUNT                                    ADSELIGB
044600         SET WS-ELIG-INDEX TO WS-ELIGIBLE-COUNT                        ADSELIGB
044700         MOVE WS-CAND-INDEX TO WS-ELIGIBLE-CAND-IX (WS-ELIG-INDEX)     ADSELIGB
044800     END-IF.                                                           ADSELIGB
044900 0310-EXIT.                                                            ADSELIGB
045000     EXIT.                                                             ADSELIGB
045100     SKIP1                                                             ADSELIGB
045200 0320-READ-TARGET-GROUP.                                               ADSELIGB
045300     READ TARGETING-GROUP-FILE INTO ADS-TARGETING-GROUP-RECORD         ADSELIGB
045400         AT END                                                        ADSELIGB
045500             SET WS-EOF-TARGETGRP TO TRUE                              ADSELIGB
045600         NOT AT END                                                    ADSELIGB
045700             IF TG-CONTENT-ID = WS-CAND-CONTENT-ID (WS-CAND-INDEX)     ADSELIGB
045800                 PERFORM 0330-EVALUATE-GROUP THRU 0330-EXIT            ADSELIGB
045900                 IF WS-GROUP-RESULT-TRUE                               ADSELIGB
046000                     SET WS-CAND-IS-ELIGIBLE (WS-CAND-INDEX) TO TRUE   ADSELIGB
046100                 END-IF                                                ADSELIGB
046200             END-IF                                                    ADSELIGB
046300     END-READ.                                                         ADSELIGB
046400 0320-EXIT.                                                            ADSELIGB
046500     EXIT.                                                             ADSELIGB
046600     SKIP1                                                             ADSELIGB
046700 0330-EVALUATE-GROUP.                                                  ADSELIGB
046800*    A GROUP WITH NO PREDICATES IS ALWAYS TRUE; OTHERWISE EVERY       ADSELIGB
046900*    PREDICATE ON THE GROUP MUST HAVE COME BACK 'T' FROM THE          ADSELIGB
047000*    UPSTREAM EXTRACT (0340-CHECK-PREDICATE).                         ADSELIGB
047100     IF TG-NO-PREDICATES                                               ADSELIGB
047200         SET WS-GROUP-RESULT-TRUE TO TRUE                              ADSELIGB
047300     ELSE                                                              ADSELIGB
047400         SET WS-GROUP-RESULT-TRUE TO TRUE                              ADSELIGB
047500         PERFORM 0340-CHECK-PREDICATE THRU 0340-EXIT                   ADSELIGB
047600             VARYING TG-PRED-INDEX FROM 1 BY 1                        ADSELIGB
047700             UNTIL TG-PRED-INDEX > TG-PREDICATE-COUNT                 ADSELIGB
047800     END-IF.                                                           ADSELIGB
047900 0330-EXIT.                                                            ADSELIGB
048000     EXIT.                                                             ADSELIGB
048100     SKIP1                                                             ADSELIGB
048200 0340-CHECK-PREDICATE.                                                 ADSELIGB
048300     IF NOT TP-TRUE-PREDICATE (TG-PRED-INDEX)                          ADSELIGB
048400         SET WS-GROUP-RESULT-FALSE TO TRUE                             ADSELIGB
048500     END-IF.                                                           ADSELIGB
048600 0340-EXIT.                                                            ADSELIGB
048700     EXIT.                                                             ADSELIGB
048800     SKIP1                                                             ADSELIGB
048900 TITLE 'ADSELIGB -- RANDOM DRAW AMONG ELIGIBLE CANDIDATES'.            ADSELIGB
049000 0400-SELECT-RANDOM.                                                   ADSELIGB
049100     PERFORM 0410-DRAW-RANDOM-INDEX THRU 0410-EXIT.                    ADSELIGB
049200     SET WS-ELIG-INDEX TO WS-RANDOM-INDEX.                             ADSELIGB
049300     SET WS-CAND-INDEX TO WS-ELIGIBLE-CAND-IX (WS-ELIG-INDEX).          ADSELIGB
049400     MOVE WS-CAND-CONTENT-ID (WS-CAND-INDEX)                           ADSELIGB
049500         TO ADS-PARM-CONTENT-ID.                                       ADSELIGB
049600     MOVE WS-CAND-RENDER-CONTENT (WS-CAND-INDEX)                       ADSELIGB
049700         TO ADS-PARM-RENDER-CONTENT.                                   ADSELIGB
049800     SET ADS-PARM-SELECTED TO TRUE.                                    ADSELIGB
049900 0400-EXIT.                                                            ADSELIGB
050000     EXIT.                                                             ADSELIGB
050100     SKIP1                                                             ADSELIGB
050200 0410-DRAW-RANDOM-INDEX.                                               ADSELIGB
050300*    HOME-GROWN MULTIPLICATIVE CONGRUENTIAL DRAW -- SEE THE WORK       ADSELIGB
050400*    AREA REMARKS ABOVE.  RESULT IS FOLDED TO 1 THRU WS-ELIGIBLE-      ADSELIGB
050500*    COUNT BY REMAINDER DIVISION.                                     ADSELIGB
050600     ACCEPT WS-CLOCK-READING FROM TIME.                                ADSELIGB
050700     ADD WS-CLOCK-READING TO WS-RANDOM-SEED.                           ADSELIGB
050800     MULTIPLY WS-RANDOM-SEED BY WS-RANDOM-MULTIPLIER                   ADSELIGB
050900         GIVING WS-RANDOM-WORK.                                        ADSELIGB
051000     ADD WS-RANDOM-INCREMENT TO WS-RANDOM-WORK.                        ADSELIGB
051100     DIVIDE WS-RANDOM-WORK BY WS-RANDOM-MODULUS                        ADSELIGB
051200         GIVING WS-RANDOM-QUOTIENT                                     ADSELIGB
051300         REMAINDER WS-RANDOM-SEED.                                     ADSELIGB
051400     DIVIDE WS-RANDOM-SEED BY WS-ELIGIBLE-COUNT                        ADSELIGB
051500         GIVING WS-RANDOM-QUOTIENT                                     ADSELIGB
051600         REMAINDER WS-RANDOM-INDEX.                                    ADSELIGB
051700     ADD 1 TO WS-RANDOM-INDEX.                                         ADSELIGB
051800 0410-EXIT.                                                            ADSELIGB
051900     EXIT.                                                             ADSELIGB
052000     EJECT                                                             ADSELIGB
052100 END PROGRAM ADSELIGB.                                                 ADSMATCH
052200 END PROGRAM ADSMATCH.                                                 ADSMATCH
