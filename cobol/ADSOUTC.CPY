000100* LAST UPDATE ON 12 MAY 1994 AT 09:38:20 BY  TURETZKY VERSION 01
000200* LAST UPDATE ON 19 SEP 1996 AT 16:19:44 BY  R.HOWARD  VERSION 02
000300* LAST UPDATE ON  6 AUG 1998 AT 14:24:09 BY  R.HOWARD  VERSION 03      ADSOUTC
000400* LAST UPDATE ON  3 FEB 2004 AT 11:09:51 BY  M.OKAFOR  VERSION 04      ADSOUTC
000450* LAST UPDATE ON  4 MAR 2013 AT 15:31:47 BY  M.OKAFOR  VERSION 05      ADSOUTC
000500******************************************************************ADSOUTC
000600*                                                                 *ADSOUTC
000700*    ADSOUTC  --  SELECTED ADVERTISEMENT OUTPUT RECORD            *ADSOUTC
000800*    =================================================           *ADSOUTC
000900*    ONE OCCURRENCE PER REQUEST RECORD ON ADSREQIN, WRITTEN TO    *ADSOUTC
001000*    ADSSELOU BY ADSMATCH AFTER EACH CALL TO ADSELIGB.  ECHOES    *ADSOUTC
001100*    THE REQUESTING CUSTOMER AND MARKETPLACE, THEN CARRIES        *ADSOUTC
001200*    EITHER THE CHOSEN ADVERTISEMENT OR THE EMPTY RESULT.         *ADSOUTC
001300*                                                                 *ADSOUTC
001400*    MAINTENANCE                                                 *ADSOUTC
001500*    -----------                                                 *ADSOUTC
001600*    12 MAY 94  TLT  ORIGINAL LAYOUT FOR THE ADS-01 PILOT.        *ADSOUTC
001700*    19 SEP 96  RHO  CONTENT-ID/RENDERING-CONTENT WIDENED TO      *ADSOUTC
001800*                    MATCH ADSADCC CHANGE OF THE SAME DATE.       *ADSOUTC
001900*    06 AUG 98  RHO  MARKETPLACE-ID WIDENED TO X(10) PER CHG      *ADSOUTC
002000*                    4471; RECORD PADDED TO 256 TO KEEP THE       *ADSOUTC
002100*                    DOWNSTREAM LOADER'S FIXED BLOCKING FACTOR.   *ADSOUTC
002200*    03 FEB 04  MJO  Y2K CLEANUP PASS -- NO DATE FIELDS ON THIS   *ADSOUTC
002300*                    RECORD, VERIFIED NONE NEEDED ADDING.         *ADSOUTC
002350*    04 MAR 13  MJO  TKT#93007 -- RESERVE BYTE RENAMED FROM       *ADSOUTC
002360*                    FILLER TO SEL-RESERVED-BYTE; ADSMATCH WAS    *ADSOUTC
002370*                    BLANKING IT BY NAME, WHICH FILLER CANNOT BE. *ADSOUTC
002400******************************************************************ADSOUTC
002500 01  ADS-SELECTED-AD-RECORD.                                          ADSOUTC
002600*--------------------------------------------------------------- ADSOUTC
002700*    CUSTOMER-ID AND MARKETPLACE-ID ARE ECHOED FROM THE REQUEST   ADSOUTC
002800*    UNCHANGED -- SEE ADSREQC FOR THEIR LAYOUT NOTES.             ADSOUTC
002900*--------------------------------------------------------------- ADSOUTC
003000     05  SEL-CUSTOMER-ID             PIC X(08).                       ADSOUTC
003100     05  SEL-MARKETPLACE-ID          PIC X(10).                       ADSOUTC
003200*--------------------------------------------------------------- ADSOUTC
003300*    CONTENT-ID/RENDERING-CONTENT ARE SPACES WHEN NO ADVERTISE-   ADSOUTC
003400*    MENT WAS SELECTED.  THE REDEFINITION BELOW GIVES THE EMPTY-  ADSOUTC
003500*    RESULT CASE ITS OWN NAME FOR READABILITY IN ADSMATCH; IT     ADSOUTC
003600*    OCCUPIES THE SAME BYTES AND IS NEVER MOVED TO SEPARATELY.    ADSOUTC
003700*--------------------------------------------------------------- ADSOUTC
003800     05  SEL-CONTENT-ID              PIC X(36).                       ADSOUTC
003900     05  SEL-RENDERING-CONTENT       PIC X(200).                      ADSOUTC
004000     05  SEL-EMPTY-RESULT-AREA REDEFINES                              ADSOUTC
004100         SEL-RENDERING-CONTENT.                                       ADSOUTC
004200         10  FILLER                  PIC X(200).                      ADSOUTC
004300*--------------------------------------------------------------- ADSOUTC
004400*    SELECTED-FLAG -- 'Y' AN ADVERTISEMENT WAS CHOSEN, 'N' THE    ADSOUTC
004500*    EMPTY RESULT WAS RETURNED.  ADSMATCH TALLIES ITS RUN         ADSOUTC
004600*    TOTALS OFF THIS BYTE (SEE 9000-PRINT-TOTALS).                ADSOUTC
004700*--------------------------------------------------------------- ADSOUTC
004800     05  SEL-SELECTED-FLAG           PIC X(01).                       ADSOUTC
004900         88  SEL-WAS-SELECTED        VALUE 'Y'.                       ADSOUTC
005000         88  SEL-WAS-EMPTY           VALUE 'N'.                       ADSOUTC
005100*--------------------------------------------------------------- ADSOUTC
005200*    RESERVE BYTE, ADDED 6 AUG 98 TO PAD THE RECORD TO 256 AND    ADSOUTC
005300*    LEFT UNCLAIMED SINCE (SEE MAINTENANCE ABOVE).  GIVEN A REAL  ADSOUTC
005350*    NAME (NOT FILLER) 04 MAR 13 SO ADSMATCH CAN BLANK IT BEFORE  ADSOUTC
005370*    THE WRITE -- FILLER ITEMS HAVE NO PROCEDURE DIVISION NAME.   ADSOUTC
005400*--------------------------------------------------------------- ADSOUTC
005500     05  SEL-RESERVED-BYTE           PIC X(01).                       ADSOUTC
