000100* LAST UPDATE ON 12 MAY 1994 AT 09:44:02 BY  TURETZKY VERSION 01
000200* LAST UPDATE ON  6 AUG 1998 AT 14:31:17 BY  R.HOWARD  VERSION 02      ADSPARM
000300* LAST UPDATE ON  3 FEB 2004 AT 11:14:38 BY  M.OKAFOR  VERSION 03      ADSPARM
000400******************************************************************ADSPARM
000500*                                                                 *ADSPARM
000600*    ADSPARM  --  ADSELIGB CALL PARAMETER BLOCK                   *ADSPARM
000700*    =================================================           *ADSPARM
000800*    PASSED BY ADSMATCH ON EVERY "CALL 'ADSELIGB' USING           *ADSPARM
000900*    ADS-SEL-PARMS."  THE FIRST GROUP IS INPUT (SET BY ADSMATCH   *ADSPARM
001000*    FROM THE REQUEST RECORD JUST READ); THE SECOND GROUP IS      *ADSPARM
001100*    OUTPUT (SET BY ADSELIGB BEFORE IT RETURNS).  ADSMATCH        *ADSPARM
001200*    MOVES THE OUTPUT GROUP STRAIGHT INTO ADS-SELECTED-AD-RECORD. *ADSPARM
001300*                                                                 *ADSPARM
001400*    MAINTENANCE                                                 *ADSPARM
001500*    -----------                                                 *ADSPARM
001600*    12 MAY 94  TLT  ORIGINAL BLOCK FOR THE ADS-01 PILOT.         *ADSPARM
001700*    06 AUG 98  RHO  MARKETPLACE-ID WIDENED TO X(10) TO MATCH     *ADSPARM
001800*                    ADSREQC/ADSADCC CHG 4471.                    *ADSPARM
001900*    03 FEB 04  MJO  Y2K CLEANUP PASS -- NO DATE FIELDS ON THIS   *ADSPARM
002000*                    BLOCK, VERIFIED NONE NEEDED ADDING.          *ADSPARM
002100******************************************************************ADSPARM
002200 01  ADS-SEL-PARMS.                                                   ADSPARM
002300*--------------------------------------------------------------- ADSPARM
002400*    ---- INPUT: THE REQUEST CONTEXT ----                        ADSPARM
002500*--------------------------------------------------------------- ADSPARM
002600     05  ADS-PARM-INPUT.                                              ADSPARM
002700         10  ADS-PARM-CUSTOMER-ID    PIC X(08).                       ADSPARM
002800         10  ADS-PARM-MARKETPLACE-ID PIC X(10).                       ADSPARM
002900*--------------------------------------------------------------- ADSPARM
003000*    ---- OUTPUT: THE SELECTION RESULT ----                      ADSPARM
003100*    LAID OUT TO MATCH ADSOUTC FIELD-FOR-FIELD SO ADSMATCH CAN    ADSPARM
003200*    MOVE THE GROUP DIRECTLY INTO THE OUTPUT RECORD.              ADSPARM
003300*--------------------------------------------------------------- ADSPARM
003400     05  ADS-PARM-OUTPUT.                                             ADSPARM
003500         10  ADS-PARM-CONTENT-ID     PIC X(36).                       ADSPARM
003600         10  ADS-PARM-RENDER-CONTENT PIC X(200).                      ADSPARM
003700         10  ADS-PARM-SELECTED-FLAG  PIC X(01).                       ADSPARM
003800             88  ADS-PARM-SELECTED   VALUE 'Y'.                       ADSPARM
003900             88  ADS-PARM-EMPTY      VALUE 'N'.                       ADSPARM
004000         10  FILLER                  PIC X(01).                       ADSPARM
