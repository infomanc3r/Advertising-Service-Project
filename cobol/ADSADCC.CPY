000100* LAST UPDATE ON 12 MAY 1994 AT 09:24:51 BY  TURETZKY VERSION 01
000200* LAST UPDATE ON 19 SEP 1996 AT 16:03:02 BY  R.HOWARD  VERSION 02
000300* LAST UPDATE ON  6 AUG 1998 AT 14:10:47 BY  R.HOWARD  VERSION 03      ADSADCC
000400* LAST UPDATE ON  3 FEB 2004 AT 10:55:33 BY  M.OKAFOR  VERSION 04      ADSADCC
000500******************************************************************ADSADCC
000600*                                                                 *ADSADCC
000700*    ADSADCC  --  ADVERTISING CONTENT REFERENCE RECORD            *ADSADCC
000800*    =================================================           *ADSADCC
000900*    ONE OCCURRENCE PER PIECE OF ADVERTISING CONTENT ON THE       *ADSADCC
001000*    ADSADCNT REFERENCE FILE.  THE FILE CARRIES MANY RECORDS      *ADSADCC
001100*    PER MARKETPLACE; ADSELIGB SCANS IT TOP TO BOTTOM ONCE PER    *ADSADCC
001200*    REQUEST AND KEEPS EVERY RECORD WHOSE MARKETPLACE-ID          *ADSADCC
001300*    MATCHES THE REQUEST (SEE 0200-LOAD-CANDIDATES).  THE FILE    *ADSADCC
001400*    IS NOT GUARANTEED SORTED BY MARKETPLACE-ID SO NO EARLY       *ADSADCC
001500*    STOP IS TAKEN ON A NON-MATCH.                                *ADSADCC
001600*                                                                 *ADSADCC
001700*    MAINTENANCE                                                 *ADSADCC
001800*    -----------                                                 *ADSADCC
001900*    12 MAY 94  TLT  ORIGINAL LAYOUT FOR THE ADS-01 PILOT.        *ADSADCC
002000*    19 SEP 96  RHO  CONTENT-ID WIDENED X(16) TO X(36) TO CARRY   *ADSADCC
002100*                    THE NEW CONTENT-MANAGEMENT SYSTEM'S GUID.    *ADSADCC
002200*    06 AUG 98  RHO  REQUEST CHG 4471 -- MARKETPLACE-ID WIDENED   *ADSADCC
002300*                    TO X(10) TO MATCH THE NEW MARKETPLACE        *ADSADCC
002400*                    MASTER.  ADDED THE ALTERNATE NUMERIC VIEW    *ADSADCC
002500*                    BELOW FOR SHOPS STILL RUNNING NUMBERED       *ADSADCC
002600*                    MARKETPLACE CODES.                           *ADSADCC
002700*    03 FEB 04  MJO  Y2K CLEANUP PASS -- NO DATE FIELDS ON THIS   *ADSADCC
002800*                    RECORD, VERIFIED NONE NEEDED ADDING.         *ADSADCC
002900******************************************************************ADSADCC
003000 01  ADS-AD-CONTENT-RECORD.                                           ADSADCC
003100*--------------------------------------------------------------- ADSADCC
003200*    MARKETPLACE-ID IS THE FILE'S ACCESS KEY.  A HANDFUL OF       ADSADCC
003300*    MARKETPLACES STILL USE AN ALL-NUMERIC CODE LEFT-JUSTIFIED    ADSADCC
003400*    IN THIS FIELD; THE REDEFINITION BELOW GIVES THAT VIEW FOR    ADSADCC
003500*    DIAGNOSTIC DISPLAYS ONLY. IT IS NOT USED BY THE MATCH LOGIC. ADSADCC
003600*--------------------------------------------------------------- ADSADCC
003700     05  ADC-MARKETPLACE-ID          PIC X(10).                       ADSADCC
003800     05  ADC-MARKETPLACE-ID-N REDEFINES                               ADSADCC
003900         ADC-MARKETPLACE-ID          PIC 9(10).                       ADSADCC
004000*--------------------------------------------------------------- ADSADCC
004100*    CONTENT-ID IS THE UNIQUE KEY OF THE ADVERTISEMENT ITSELF,    ADSADCC
004200*    A 36-BYTE CONTENT-MANAGEMENT-SYSTEM GUID (SEE MAINTENANCE,   ADSADCC
004300*    19 SEP 96).  TARGETING-GROUP RECORDS ARE MATCHED TO THIS     ADSADCC
004400*    FIELD BY ADSELIGB PARAGRAPH 0320-READ-TARGET-GROUP.          ADSADCC
004500*--------------------------------------------------------------- ADSADCC
004600     05  ADC-CONTENT-ID              PIC X(36).                       ADSADCC
004700     05  ADC-CONTENT-ID-R REDEFINES                                   ADSADCC
004800         ADC-CONTENT-ID.                                              ADSADCC
004900         10  ADC-CONTENT-ID-GRP1     PIC X(08).                       ADSADCC
005000         10  FILLER                  PIC X(01).                       ADSADCC
005100         10  ADC-CONTENT-ID-GRP2     PIC X(04).                       ADSADCC
005200         10  FILLER                  PIC X(01).                       ADSADCC
005300         10  ADC-CONTENT-ID-GRP3     PIC X(04).                       ADSADCC
005400         10  FILLER                  PIC X(01).                       ADSADCC
005500         10  ADC-CONTENT-ID-GRP4     PIC X(04).                       ADSADCC
005600         10  FILLER                  PIC X(01).                       ADSADCC
005700         10  ADC-CONTENT-ID-GRP5     PIC X(12).                       ADSADCC
005800*--------------------------------------------------------------- ADSADCC
005900*    RENDERING-CONTENT IS OPAQUE MARKUP OWNED BY THE CONTENT      ADSADCC
006000*    MANAGEMENT SYSTEM.  ADSELIGB NEVER INSPECTS IT -- IT IS      ADSADCC
006100*    CARRIED THROUGH TO ADS-SELECTED-AD-RECORD UNCHANGED WHEN     ADSADCC
006200*    THIS CONTENT IS THE ONE CHOSEN.                              ADSADCC
006300*--------------------------------------------------------------- ADSADCC
006400     05  ADC-RENDERING-CONTENT       PIC X(200).                      ADSADCC
