000100* LAST UPDATE ON 12 MAY 1994 AT 09:31:07 BY  TURETZKY VERSION 01
000200* LAST UPDATE ON 19 SEP 1996 AT 16:11:29 BY  R.HOWARD  VERSION 02
000300* LAST UPDATE ON 14 JUN 2001 AT 11:22:58 BY  M.OKAFOR  VERSION 03      ADSTGRC
000400* LAST UPDATE ON  3 FEB 2004 AT 11:02:14 BY  M.OKAFOR  VERSION 04      ADSTGRC
000500******************************************************************ADSTGRC
000600*                                                                 *ADSTGRC
000700*    ADSTGRC  --  TARGETING GROUP REFERENCE RECORD                *ADSTGRC
000800*    =================================================           *ADSTGRC
000900*    ONE OCCURRENCE PER TARGETING GROUP ON THE ADSTGRIN           *ADSTGRC
001000*    REFERENCE FILE.  A CONTENT ITEM MAY OWN SEVERAL GROUPS;      *ADSTGRC
001100*    ADSELIGB TREATS THE CONTENT AS ELIGIBLE IF ANY ONE OF ITS    *ADSTGRC
001200*    GROUPS EVALUATES TRUE (SEE 0310-EVALUATE-ONE-CANDIDATE).     *ADSTGRC
001300*                                                                 *ADSTGRC
001400*    THE RECORD IS VARIABLE LENGTH -- THE PREDICATE LIST AT THE   *ADSTGRC
001500*    END OCCURS ONCE PER PREDICATE-COUNT.  THE REAL CONTENTS OF   *ADSTGRC
001600*    A PREDICATE (AUDIENCE RULE, GEO RULE, DAYPART RULE, ETC.)    *ADSTGRC
001700*    ARE OWNED BY THE TARGETING-RULES SUBSYSTEM AND ARE NOT       *ADSTGRC
001800*    KNOWN HERE; THIS FILE CARRIES ONLY THE PRE-EVALUATED         *ADSTGRC
001900*    TRUE/FALSE/INDETERMINATE MARKER FOR EACH ONE, SET BY THE     *ADSTGRC
002000*    UPSTREAM EXTRACT JOB THAT BUILDS ADSTGRIN EACH NIGHT.        *ADSTGRC
002100*                                                                 *ADSTGRC
002200*    MAINTENANCE                                                 *ADSTGRC
002300*    -----------                                                 *ADSTGRC
002400*    12 MAY 94  TLT  ORIGINAL LAYOUT, PREDICATE LIST FIXED AT     *ADSTGRC
002500*                    10 OCCURRENCES -- OUTGROWN BY 96.            *ADSTGRC
002600*    19 SEP 96  RHO  CONTENT-ID AND TARGETING-GROUP-ID WIDENED    *ADSTGRC
002700*                    TO X(36) TO MATCH THE NEW GUID SCHEME;       *ADSTGRC
002800*                    PREDICATE LIST CHANGED TO OCCURS DEPENDING   *ADSTGRC
002900*                    ON, MAX RAISED TO 99.                        *ADSTGRC
003000*    14 JUN 01  MJO  ADDED CLICK-THROUGH-RATE INTEGER-VIEW        *ADSTGRC
003100*                    REDEFINITION FOR THE OVERNIGHT AUDIT REPORT. *ADSTGRC
003200*    03 FEB 04  MJO  Y2K CLEANUP PASS -- NO DATE FIELDS ON THIS   *ADSTGRC
003300*                    RECORD, VERIFIED NONE NEEDED ADDING.         *ADSTGRC
003400******************************************************************ADSTGRC
003500 01  ADS-TARGETING-GROUP-RECORD.                                      ADSTGRC
003600*--------------------------------------------------------------- ADSTGRC
003700*    CONTENT-ID IS THE FILE'S ACCESS KEY, MATCHED AGAINST         ADSTGRC
003800*    ADC-CONTENT-ID BY ADSELIGB PARAGRAPH 0320-READ-TARGET-       ADSTGRC
003900*    GROUP.  NOT GUARANTEED SORTED, SO THE WHOLE FILE IS          ADSTGRC
004000*    SCANNED FOR EACH CANDIDATE.                                  ADSTGRC
004100*--------------------------------------------------------------- ADSTGRC
004200     05  TG-CONTENT-ID               PIC X(36).                       ADSTGRC
004300     05  TG-TARGETING-GROUP-ID       PIC X(36).                       ADSTGRC
004400*--------------------------------------------------------------- ADSTGRC
004500*    CLICK-THROUGH-RATE IS CARRIED AS REFERENCE DATA ONLY.        ADSTGRC
004600*    ADSELIGB DOES NOT WEIGH SELECTION BY IT -- SEE THE 14 JUN    ADSTGRC
004700*    01 NOTE ABOVE; THE INTEGER VIEW BELOW EXISTS FOR THE         ADSTGRC
004800*    OVERNIGHT AUDIT REPORT, NOT FOR THIS PROGRAM.                ADSTGRC
004900*--------------------------------------------------------------- ADSTGRC
005000     05  TG-CLICK-THROUGH-RATE       PIC 9(1)V9(4).                   ADSTGRC
005100     05  TG-CTR-INTEGER-VIEW REDEFINES                                ADSTGRC
005200         TG-CLICK-THROUGH-RATE       PIC 9(5).                        ADSTGRC
005300*--------------------------------------------------------------- ADSTGRC
005400*    PREDICATE-COUNT DRIVES THE OCCURS DEPENDING ON BELOW.  A     ADSTGRC
005500*    COUNT OF ZERO IS VALID AND MEANS "NO TARGETING RESTRICTION"  ADSTGRC
005600*    -- ADSELIGB TREATS SUCH A GROUP AS ALWAYS ELIGIBLE           ADSTGRC
005700*    (0330-EVALUATE-GROUP).                                       ADSTGRC
005800*--------------------------------------------------------------- ADSTGRC
005900     05  TG-PREDICATE-COUNT          PIC 9(2).                        ADSTGRC
006000         88  TG-NO-PREDICATES        VALUE ZERO.                      ADSTGRC
006100     05  TG-TARGETING-PREDICATES                                      ADSTGRC
006200                             OCCURS 0 TO 99 TIMES                     ADSTGRC
006300                             DEPENDING ON TG-PREDICATE-COUNT          ADSTGRC
006350                             INDEXED BY TG-PRED-INDEX.                ADSTGRC
006400         10  TG-PREDICATE-RESULT     PIC X(01).                       ADSTGRC
006500             88  TP-TRUE-PREDICATE       VALUE 'T'.                   ADSTGRC
006600             88  TP-FALSE-PREDICATE       VALUE 'F'.                  ADSTGRC
006700             88  TP-INDETERM-PREDICATE     VALUE 'I'.                 ADSTGRC
006750*--------------------------------------------------------------- ADSTGRC
006760*    RESERVE BYTE, ADDED 3 FEB 04 SO THIS LAYOUT FOLLOWS SHOP    ADSTGRC
006770*    PRACTICE OF A TRAILING FILLER ON EVERY RECORD.              ADSTGRC
006780*--------------------------------------------------------------- ADSTGRC
006790     05  FILLER                      PIC X(01).                       ADSTGRC
